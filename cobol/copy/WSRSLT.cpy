000100*////////////////////////////////////////////////////////////*
000200*  WSRSLT  -  RESULTADO DE TRANSFERENCIA (TRANSFER-RESULT)   *
000300*  UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS             *
000400*////////////////////////////////////////////////////////////*
000500*  UNA SALIDA POR CADA PETICION LEIDA DE XFR-REGISTRO-       *
000600*  PETICION, EN EL MISMO ORDEN DE LECTURA.  ES EL UNICO      *
000700*  RASTRO DE AUDITORIA DEL LOTE - NO HAY LISTADO IMPRESO.    *
000800*                                                             *
000900*  HISTORIAL:                                                *
001000*  1999-06  M.SANZ     ALTA INICIAL.                         *
001100*  1999-11  M.SANZ     RSLT-MENSAJE AMPLIADO DE 40 A 60       *
001200*                      POSICIONES (TEXTOS DE ERROR DE LA     *
001300*                      MESA DE CAMBIO NO CABIAN).            *
001400*////////////////////////////////////////////////////////////*
001500 01  XFR-REGISTRO-RESULTADO.
001600     05  RSLT-CTA-ORD                PIC 9(09).
001700     05  RSLT-CTA-DST                PIC 9(09).
001800     05  RSLT-ESTADO                 PIC X(01).
001900         88  RSLT-EXITO              VALUE 'S'.
002000         88  RSLT-ERROR              VALUE 'E'.
002100     05  RSLT-MENSAJE                PIC X(60).
002200     05  FILLER                      PIC X(09) VALUE SPACES.
