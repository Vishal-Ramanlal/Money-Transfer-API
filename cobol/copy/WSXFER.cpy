000100*////////////////////////////////////////////////////////////*
000200*  WSXFER  -  PETICION DE TRANSFERENCIA (TRANSFER-REQUEST)   *
000300*  UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS             *
000400*////////////////////////////////////////////////////////////*
000500*  UNA ENTRADA POR PETICION DE TRANSFERENCIA A PROCESAR.     *
000600*  ORD- ES LA CUENTA ORDENANTE (SE ADEUDA), DST- ES LA       *
000700*  CUENTA DESTINO (SE ABONA).  MISMO PREFIJO ORD-/DST- QUE   *
000800*  SE VENIA USANDO EN EL FICHERO DE TRANSFERENCIAS DE LA     *
000900*  BANCA POR CAJERO (TRANS-TARJETA-ORD / TRANS-TARJETA-DST). *
001000*                                                             *
001100*  HISTORIAL:                                                *
001200*  1999-06  M.SANZ     ALTA INICIAL PARA LA MESA DE CAMBIO   *
001300*                      INTERNACIONAL (SUSTITUYE AL ANTIGUO   *
001400*                      FICHERO DE TRANSFERENCIAS EN PESETAS).*
001500*  1999-07  M.SANZ     ORD-IMPORTE DEJA DE IR EMPAQUETADO    *
001600*                      (COMP-3) Y PASA A ORD-IMPORTE-ENT /   *
001700*                      ORD-IMPORTE-DEC (VER MISMO CAMBIO EN  *
001800*                      WSACCT).                               *
001900*////////////////////////////////////////////////////////////*
002000 01  XFR-REGISTRO-PETICION.
002100     05  ORD-CTA-NUM                 PIC 9(09).
002200     05  DST-CTA-NUM                 PIC 9(09).
002300*     IMPORTE EN LA MONEDA DE LA CUENTA ORDENANTE, TAL COMO
002400*     LO INFORMA EL CANAL ORIGEN (SIEMPRE CON 2 DECIMALES,
002500*     INCLUSO PARA PETICIONES EN YENES), EN LOS DOS CAMPOS
002600*     ENT/DEC HABITUALES DE LA CASA.
002700     05  ORD-IMPORTE-ENT             PIC S9(11).
002800     05  ORD-IMPORTE-DEC             PIC 9(02).
002900     05  ORD-MONEDA                  PIC X(03).
003000         88  ORD-MONEDA-VALIDA       VALUES 'USD' 'JPN'
003100                                             'AUD' 'CNY'.
003200     05  FILLER                      PIC X(01) VALUE SPACES.
