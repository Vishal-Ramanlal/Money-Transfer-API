000100*////////////////////////////////////////////////////////////*
000200*  XFR2  -  APUNTE DE TRANSFERENCIA ENTRE CUENTAS            *
000300*  (ERA "BANK6 - ORDENAR TRANSFERENCIA" DEL CAJERO; AHORA SE  *
000400*  INVOCA DESDE EL LOTE XFR1 EN VEZ DE DESDE UNA PANTALLA).   *
000500*////////////////////////////////////////////////////////////*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     XFR2.
000800 AUTHOR.         M. SANZ.
000900 INSTALLATION.   UNIZARBANK - DEPTO. PROCESO DE DATOS.
001000 DATE-WRITTEN.   15/03/89.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO UNIZARBANK.
001300*////////////////////////////////////////////////////////////*
001400*  HISTORIAL DE MODIFICACIONES                                *
001500*  --------------------------                                 *
001600*  15/03/89  J.ARANDA   OT-0344  VERSION ORIGINAL.  PANTALLA   *
001700*                      "ORDENAR TRANSFERENCIA" DEL CAJERO,     *
001800*                      OPERANDO SOLO EN PESETAS ENTRE TARJETAS.*
001900*  12/06/99  M.SANZ    OT-1123  SEGREGADA COMO PROGRAMA         *
002000*                      INDEPENDIENTE, INVOCADA DESDE EL LOTE   *
002100*                      XFR1 EN VEZ DE DESDE LA PANTALLA.  SE   *
002200*                      SUSTITUYE EL FICHERO DE MOVIMIENTOS POR *
002300*                      LA TABLA DE CUENTAS EN MEMORIA          *
002400*                      (CTA-TABLA-CUENTAS).                    *
002500*  30/06/99  M.SANZ    OT-1131  ALTA DE LA COMISION DEL 1% Y   *
002600*                      DE LA CONVERSION DE DIVISA A TRAVES DE  *
002700*                      XFR3 (LA VERSION DE CAJERO SOLO OPERABA *
002800*                      EN LA MONEDA UNICA DE LA CUENTA).       *
002900*  23/11/99  M.SANZ    OT-1148  LA COMISION, EL TOTAL A        *
003000*                      DEDUCIR Y EL IMPORTE CONVERTIDO DEJAN   *
003100*                      DE IR EMPAQUETADOS (COMP-3); LA         *
003200*                      ARITMETICA PASA A HACERSE EN CENTIMOS   *
003300*                      ENTEROS (CENT-...), IGUAL QUE EN LA     *
003400*                      ANTIGUA BANCA POR CAJERO.               *
003500*  18/12/99  P.GIL     OT-1206  AJUSTE MILENIO (Y2K): SIN      *
003600*                      IMPACTO EN CAMPOS DE FECHA DE ESTE      *
003700*                      PROGRAMA (NO ALMACENA FECHAS).          *
003800*  05/02/01  R.VILA    OT-1301  SE DEVUELVEN LOS INDICES DE    *
003900*                      TABLA DE AMBAS CUENTAS A XFR1 PARA QUE  *
004000*                      LA REGRABACION POR CLAVE RELATIVA SE    *
004100*                      HAGA UNA SOLA VEZ POR CUENTA AFECTADA.  *
004200*////////////////////////////////////////////////////////////*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS DIGITO-VALIDO IS "0" THRU "9".
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  WS-FECHA-SISTEMA             PIC 9(06).
005200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
005300     05  WS-FS-ANO                PIC 9(02).
005400     05  WS-FS-MES                PIC 9(02).
005500     05  WS-FS-DIA                PIC 9(02).
005600 01  WS-FECHA-PROCESO             PIC 9(08).
005700 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
005800     05  WS-FP-ANO                PIC 9(04).
005900     05  WS-FP-MES                PIC 9(02).
006000     05  WS-FP-DIA                PIC 9(02).
006100 01  WS-HORA-PROCESO              PIC 9(06).
006200 01  WS-HORA-PROCESO-R REDEFINES WS-HORA-PROCESO.
006300     05  WS-HP-HOR                PIC 9(02).
006400     05  WS-HP-MIN                PIC 9(02).
006500     05  WS-HP-SEG                PIC 9(02).
006600*
006700*     CUENTA ORDENANTE DESGLOSADA PARA LA TRAZA DE RECHAZO POR
006800*     DIVISA (VER 2350-TRAZAR-MONEDA-DISTINTA).
006900 01  WS-ORD-CTA-TRAZA             PIC 9(09).
007000 01  WS-ORD-CTA-TRAZA-R REDEFINES WS-ORD-CTA-TRAZA.
007100     05  WS-OCT-SUCURSAL          PIC 9(03).
007200     05  WS-OCT-SECUENCIA         PIC 9(06).
007300*
007400 77  WS-IDX-ORD                   PIC 9(04) COMP.
007500 77  WS-IDX-DST                   PIC 9(04) COMP.
007600 77  WS-ENCONTRADA-ORD            PIC X(01).
007700     88  WS-ORD-SI-ENCONTRADA     VALUE 'S'.
007800 77  WS-ENCONTRADA-DST            PIC X(01).
007900     88  WS-DST-SI-ENCONTRADA     VALUE 'S'.
008000*
008100*     IMPORTES DE TRABAJO EN CENTIMOS, ENTERO CON SIGNO - IGUAL
008200*     QUE CENT-SALDO-ORD-USER DE LA ANTIGUA BANCA POR CAJERO.
008300*     TODA LA ARITMETICA DE COMISION Y SALDO SE HACE AQUI, EN
008400*     ENTERO, PARA NO ARRASTRAR ERROR DE REDONDEO DECIMAL.
008500 77  CENT-IMPORTE-ORD             PIC S9(13).
008600 77  CENT-COMISION                PIC S9(13).
008700 77  CENT-TOTAL-DEDUCIR           PIC S9(13).
008800 77  CENT-SALDO-ORD               PIC S9(13).
008900 77  CENT-SALDO-DST               PIC S9(13).
009000 77  CENT-CONVERTIDO              PIC S9(13).
009100*
009200 77  WS-COMISION-ENT              PIC S9(11).
009300 77  WS-COMISION-DEC              PIC 9(02).
009400 77  WS-IMPORTE-CONVERTIDO-ENT    PIC S9(13).
009500 77  WS-IMPORTE-CONVERTIDO-DEC    PIC 9(02).
009600 77  WS-MONEDA-VALIDA-CNV         PIC X(01).
009700     88  WS-CNV-MONEDA-VALIDA     VALUE 'S'.
009800*
009900*     FUNCION Y ESCALA DE TRABAJO PARA LAS DOS LLAMADAS A XFR3
010000*     (UNA PARA LA ESCALA DE LA COMISION, OTRA PARA CONVERTIR).
010100 77  WS-XFR3-FUNCION              PIC X(01).
010200 77  WS-XFR3-ESCALA               PIC 9(01) COMP.
010300 77  WS-XFR3-IMPORTE-DUMMY-ENT    PIC S9(13).
010400 77  WS-XFR3-IMPORTE-DUMMY-DEC    PIC 9(02).
010500*
010600 LINKAGE SECTION.
010700 COPY WSTABL.
010800 01  LK-CTA-TOTAL                 PIC 9(04) COMP.
010900 COPY WSXFER.
011000 COPY WSRSLT.
011100 01  LK-IDX-ORD                   PIC 9(04) COMP.
011200 01  LK-IDX-DST                   PIC 9(04) COMP.
011300*
011400 PROCEDURE DIVISION USING CTA-TABLA-CUENTAS
011500                           LK-CTA-TOTAL
011600                           XFR-REGISTRO-PETICION
011700                           XFR-REGISTRO-RESULTADO
011800                           LK-IDX-ORD
011900                           LK-IDX-DST.
012000*
012100 1000-TRANSFERIR.
012200     MOVE ORD-CTA-NUM TO RSLT-CTA-ORD.
012300     MOVE DST-CTA-NUM TO RSLT-CTA-DST.
012400     MOVE ZERO TO LK-IDX-ORD.
012500     MOVE ZERO TO LK-IDX-DST.
012600*
012700     PERFORM 2100-BUSCAR-ORDENANTE.
012800     IF NOT WS-ORD-SI-ENCONTRADA
012900         MOVE 'E' TO RSLT-ESTADO
013000         MOVE 'From account not found' TO RSLT-MENSAJE
013100         GO TO 1000-EXIT.
013200*
013300     PERFORM 2200-BUSCAR-DESTINO.
013400     IF NOT WS-DST-SI-ENCONTRADA
013500         MOVE 'E' TO RSLT-ESTADO
013600         MOVE 'To account not found' TO RSLT-MENSAJE
013700         GO TO 1000-EXIT.
013800*
013900     PERFORM 2300-VALIDAR-MONEDA.
014000     IF RSLT-ERROR
014100         GO TO 1000-EXIT.
014200*
014300     PERFORM 2400-CALCULAR-COMISION.
014400     PERFORM 2500-VERIFICAR-SALDO.
014500     IF RSLT-ERROR
014600         GO TO 1000-EXIT.
014700*
014800     PERFORM 2600-CONVERTIR-IMPORTE.
014900     IF RSLT-ERROR
015000         GO TO 1000-EXIT.
015100*
015200     PERFORM 2700-APLICAR-APUNTES.
015300     PERFORM 2800-EMITIR-EXITO.
015400 1000-EXIT.
015500     GOBACK.
015600*
015700*////////////////////////////////////////////////////////////*
015800*  2100/2200 - LOCALIZACION DE ORDENANTE Y DESTINO EN LA       *
015900*  TABLA DE CUENTAS (PASOS 1-2 DE LA TRANSFERENCIA).            *
016000*////////////////////////////////////////////////////////////*
016100 2100-BUSCAR-ORDENANTE.
016200     CALL 'XFR4' USING CTA-TABLA-CUENTAS
016300                       LK-CTA-TOTAL
016400                       ORD-CTA-NUM
016500                       WS-IDX-ORD
016600                       WS-ENCONTRADA-ORD.
016700*
016800 2200-BUSCAR-DESTINO.
016900     CALL 'XFR4' USING CTA-TABLA-CUENTAS
017000                       LK-CTA-TOTAL
017100                       DST-CTA-NUM
017200                       WS-IDX-DST
017300                       WS-ENCONTRADA-DST.
017400*
017500*////////////////////////////////////////////////////////////*
017600*  2300-VALIDAR-MONEDA  (PASO 3 / REGLA 1)                     *
017700*////////////////////////////////////////////////////////////*
017800 2300-VALIDAR-MONEDA.
017900     MOVE 'S' TO RSLT-ESTADO.
018000     IF ORD-MONEDA NOT = CTA-MONEDA (WS-IDX-ORD)
018100         MOVE 'E' TO RSLT-ESTADO
018200         MOVE 'Transfer currency must match the send
018300-    'er''s account base currency.'
018400             TO RSLT-MENSAJE
018500         PERFORM 2350-TRAZAR-MONEDA-DISTINTA
018600     END-IF.
018700*
018800*////////////////////////////////////////////////////////////*
018900*  2350-TRAZAR-MONEDA-DISTINTA                                 *
019000*  DEJA CONSTANCIA EN CONSOLA DE LOS RECHAZOS POR DIVISA, CON  *
019100*  FECHA/HORA DE PROCESO, PARA EL SEGUIMIENTO DE INCIDENCIAS   *
019200*  DE LA MESA DE CAMBIO (PETICION DE OPERACIONES OT-1131).     *
019300*////////////////////////////////////////////////////////////*
019400 2350-TRAZAR-MONEDA-DISTINTA.
019500     ACCEPT WS-FECHA-SISTEMA FROM DATE.
019600     ACCEPT WS-HORA-PROCESO FROM TIME.
019700     IF WS-FS-ANO < 50
019800         COMPUTE WS-FP-ANO = 2000 + WS-FS-ANO
019900     ELSE
020000         COMPUTE WS-FP-ANO = 1900 + WS-FS-ANO
020100     END-IF.
020200     MOVE WS-FS-MES TO WS-FP-MES.
020300     MOVE WS-FS-DIA TO WS-FP-DIA.
020400     MOVE ORD-CTA-NUM TO WS-ORD-CTA-TRAZA.
020500     DISPLAY 'XFR2 - DIVISA PETICION DISTINTA DE LA CUENTA - '
020600         'SUC ' WS-OCT-SUCURSAL ' SEC ' WS-OCT-SECUENCIA
020700         ' PET ' ORD-MONEDA ' CTA ' CTA-MONEDA (WS-IDX-ORD)
020800         ' FECHA ' WS-FP-ANO '/' WS-FP-MES '/' WS-FP-DIA
020900         ' HORA ' WS-HP-HOR ':' WS-HP-MIN ':' WS-HP-SEG.
021000*
021100*////////////////////////////////////////////////////////////*
021200*  2400-CALCULAR-COMISION  (PASOS 4-5 / REGLA 2)               *
021300*  COMISION = 1% DEL IMPORTE, REDONDEADA HALF-UP DIRECTAMENTE  *
021400*  A LA ESCALA DE LA MONEDA ORDENANTE - SIN PASO INTERMEDIO    *
021500*  DE ALTA PRECISION (A DIFERENCIA DE LA CONVERSION EN XFR3).  *
021600*////////////////////////////////////////////////////////////*
021700 2400-CALCULAR-COMISION.
021800     MOVE 'S' TO WS-XFR3-FUNCION.
021900     CALL 'XFR3' USING WS-XFR3-FUNCION
022000                       CTA-MONEDA (WS-IDX-ORD)
022100                       CTA-MONEDA (WS-IDX-ORD)
022200                       WS-XFR3-IMPORTE-DUMMY-ENT
022300                       WS-XFR3-IMPORTE-DUMMY-DEC
022400                       WS-XFR3-IMPORTE-DUMMY-ENT
022500                       WS-XFR3-IMPORTE-DUMMY-DEC
022600                       WS-XFR3-ESCALA
022700                       WS-MONEDA-VALIDA-CNV.
022800*
022900     COMPUTE CENT-IMPORTE-ORD =
023000         (ORD-IMPORTE-ENT * 100) + ORD-IMPORTE-DEC.
023100*
023200     IF WS-XFR3-ESCALA = 0
023300         COMPUTE WS-COMISION-ENT ROUNDED = ORD-IMPORTE-ENT * 0.01
023400         MOVE ZERO TO WS-COMISION-DEC
023500     ELSE
023600         COMPUTE CENT-COMISION ROUNDED = CENT-IMPORTE-ORD * 0.01
023700         DIVIDE CENT-COMISION BY 100
023800             GIVING WS-COMISION-ENT
023900             REMAINDER WS-COMISION-DEC
024000     END-IF.
024100*
024200     COMPUTE CENT-COMISION =
024300         (WS-COMISION-ENT * 100) + WS-COMISION-DEC.
024400     COMPUTE CENT-TOTAL-DEDUCIR = CENT-IMPORTE-ORD + CENT-COMISION.
024500*
024600*////////////////////////////////////////////////////////////*
024700*  2500-VERIFICAR-SALDO  (PASO 6 / REGLA 3)                    *
024800*  COMPARACION EXACTA, SIN REDONDEO ADICIONAL.                 *
024900*////////////////////////////////////////////////////////////*
025000 2500-VERIFICAR-SALDO.
025100     MOVE 'S' TO RSLT-ESTADO.
025200     COMPUTE CENT-SALDO-ORD =
025300         (CTA-SALDO-ENT (WS-IDX-ORD) * 100) +
025400          CTA-SALDO-DEC (WS-IDX-ORD).
025500     IF CENT-SALDO-ORD < CENT-TOTAL-DEDUCIR
025600         MOVE 'E' TO RSLT-ESTADO
025700         MOVE 'Insufficient funds in sender''s account.'
025800             TO RSLT-MENSAJE
025900     END-IF.
026000*
026100*////////////////////////////////////////////////////////////*
026200*  2600-CONVERTIR-IMPORTE  (PASO 7)                            *
026300*////////////////////////////////////////////////////////////*
026400 2600-CONVERTIR-IMPORTE.
026500     MOVE 'C' TO WS-XFR3-FUNCION.
026600     CALL 'XFR3' USING WS-XFR3-FUNCION
026700                       CTA-MONEDA (WS-IDX-ORD)
026800                       CTA-MONEDA (WS-IDX-DST)
026900                       ORD-IMPORTE-ENT
027000                       ORD-IMPORTE-DEC
027100                       WS-IMPORTE-CONVERTIDO-ENT
027200                       WS-IMPORTE-CONVERTIDO-DEC
027300                       WS-XFR3-ESCALA
027400                       WS-MONEDA-VALIDA-CNV.
027500*
027600     MOVE 'S' TO RSLT-ESTADO.
027700     IF NOT WS-CNV-MONEDA-VALIDA
027800         MOVE 'E' TO RSLT-ESTADO
027900         MOVE 'Unsupported source/target currency for
028000-    ' conversion'
028100             TO RSLT-MENSAJE
028200     ELSE
028300         COMPUTE CENT-CONVERTIDO =
028400             (WS-IMPORTE-CONVERTIDO-ENT * 100) +
028500              WS-IMPORTE-CONVERTIDO-DEC
028600     END-IF.
028700*
028800*////////////////////////////////////////////////////////////*
028900*  2700-APLICAR-APUNTES  (PASOS 8-9 / REGLA 7)                 *
029000*  ACTUALIZA LA TABLA EN MEMORIA.  XFR1 REGRABA LOS DOS        *
029100*  REGISTROS FISICOS AL RECIBIR LK-IDX-ORD/LK-IDX-DST != 0.    *
029200*////////////////////////////////////////////////////////////*
029300 2700-APLICAR-APUNTES.
029400     SUBTRACT CENT-TOTAL-DEDUCIR FROM CENT-SALDO-ORD.
029500     DIVIDE CENT-SALDO-ORD BY 100
029600         GIVING CTA-SALDO-ENT (WS-IDX-ORD)
029700         REMAINDER CTA-SALDO-DEC (WS-IDX-ORD).
029800     ADD 1 TO CTA-VERSION (WS-IDX-ORD).
029900*
030000     COMPUTE CENT-SALDO-DST =
030100         (CTA-SALDO-ENT (WS-IDX-DST) * 100) +
030200          CTA-SALDO-DEC (WS-IDX-DST).
030300     ADD CENT-CONVERTIDO TO CENT-SALDO-DST.
030400     DIVIDE CENT-SALDO-DST BY 100
030500         GIVING CTA-SALDO-ENT (WS-IDX-DST)
030600         REMAINDER CTA-SALDO-DEC (WS-IDX-DST).
030700     ADD 1 TO CTA-VERSION (WS-IDX-DST).
030800*
030900     MOVE WS-IDX-ORD TO LK-IDX-ORD.
031000     MOVE WS-IDX-DST TO LK-IDX-DST.
031100*
031200*////////////////////////////////////////////////////////////*
031300*  2800-EMITIR-EXITO  (PASO 10)                                *
031400*////////////////////////////////////////////////////////////*
031500 2800-EMITIR-EXITO.
031600     MOVE 'S' TO RSLT-ESTADO.
031700     STRING 'Transfer successful from ' DELIMITED BY SIZE
031800            CTA-MONEDA (WS-IDX-ORD) DELIMITED BY SIZE
031900            ' to ' DELIMITED BY SIZE
032000            CTA-MONEDA (WS-IDX-DST) DELIMITED BY SIZE
032100            '.' DELIMITED BY SIZE
032200            INTO RSLT-MENSAJE.
