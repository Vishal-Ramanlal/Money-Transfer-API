000100*////////////////////////////////////////////////////////////*
000200*  XFR3  -  UTILIDAD DE CAMBIO DE DIVISA / ESCALA DECIMAL    *
000300*////////////////////////////////////////////////////////////*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     XFR3.
000600 AUTHOR.         M. SANZ.
000700 INSTALLATION.   UNIZARBANK - DEPTO. PROCESO DE DATOS.
000800 DATE-WRITTEN.   15/03/89.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENCIAL - USO INTERNO UNIZARBANK.
001100*////////////////////////////////////////////////////////////*
001200*  HISTORIAL DE MODIFICACIONES                                *
001300*  --------------------------                                 *
001400*  15/03/89  J.ARANDA   OT-0344  VERSION ORIGINAL.  RUTINA DE  *
001500*                      REDONDEO DE PRINCIPAL EMBEBIDA EN EL    *
001600*                      MODULO DE INTERESES DE LA CARTILLA;     *
001700*                      SIN CAMBIO DE DIVISA (SOLO PESETAS).    *
001800*  12/06/99  M.SANZ    OT-1123  SEGREGADA COMO PROGRAMA         *
001900*                      INDEPENDIENTE Y AMPLIADA CON TABLA DE   *
002000*                      TIPOS FIJOS PARA LA MESA DE CAMBIO      *
002100*                      INTERNACIONAL DEL CAJERO (ANTES SOLO SE *
002200*                      OPERABA EN PESETAS, SIN CONVERSION).    *
002300*  09/11/99  M.SANZ    OT-1140  AMPLIADA LA PRECISION          *
002400*                      INTERMEDIA DE 110 (JPN) Y 7 (CNY) A    *
002500*                      10 DECIMALES - LOS 2 DECIMALES ORIGI-  *
002600*                      NALES PRODUCIAN DESCUADRES DE CENTIMO  *
002700*                      EN CONCILIACION DIARIA.                *
002800*  23/11/99  M.SANZ    OT-1148  LOS CAMPOS DE TRABAJO DEJAN    *
002900*                      DE IR EMPAQUETADOS (COMP-3); PASAN A   *
003000*                      DISPLAY MANTENIENDO LOS 10 DECIMALES   *
003100*                      DE PRECISION INTERMEDIA (LA PARTICION  *
003200*                      DE EXPLOTACION NO SOPORTA DECIMAL      *
003300*                      EMPAQUETADO EN ESTE PROGRAMA).         *
003400*  18/12/99  P.GIL     OT-1206  AJUSTE MILENIO (Y2K): CAMPOS   *
003500*                      DE FECHA DE TRAZA REVISADOS A 4        *
003600*                      POSICIONES DE ANO.  SIN CAMBIO DE      *
003700*                      NEGOCIO.                                *
003800*  14/03/02  P.GIL     OT-1389  FUNCION DE ESCALA (LK-FUNCION  *
003900*                      = 'S') SEPARADA DE LA CONVERSION PARA   *
004000*                      QUE XFR2 PUEDA OBTENER LA ESCALA DE    *
004100*                      LA COMISION SIN CONVERTIR IMPORTES.    *
004200*  22/07/05  R.VILA    OT-1477  ALTA DEL DOLAR AUSTRALIANO     *
004300*                      (AUD) EN LA TABLA DE ESCALAS Y DE       *
004400*                      TIPOS DE CAMBIO FIJOS.                  *
004500*////////////////////////////////////////////////////////////*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS DIGITO-VALIDO IS "0" THRU "9".
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*     TIPOS DE CAMBIO FIJOS - USD SIEMPRE ES LA DIVISA PUENTE.
005500*     NO SE CONSULTA NINGUN SERVICIO EXTERNO DE COTIZACION.
005600 78  WS-TC-USD-AUD               VALUE 2.00.
005700 78  WS-TC-AUD-USD               VALUE 0.50.
005800 78  WS-TC-USD-JPN               VALUE 110.00.
005900 78  WS-TC-USD-CNY               VALUE 7.00.
006000*
006100 01  WS-FECHA-SISTEMA             PIC 9(06).
006200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
006300     05  WS-FS-ANO                PIC 9(02).
006400     05  WS-FS-MES                PIC 9(02).
006500     05  WS-FS-DIA                PIC 9(02).
006600 01  WS-FECHA-PROCESO             PIC 9(08).
006700 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
006800     05  WS-FP-ANO                PIC 9(04).
006900     05  WS-FP-MES                PIC 9(02).
007000     05  WS-FP-DIA                PIC 9(02).
007100 01  WS-HORA-PROCESO              PIC 9(06).
007200 01  WS-HORA-PROCESO-R REDEFINES WS-HORA-PROCESO.
007300     05  WS-HP-HOR                PIC 9(02).
007400     05  WS-HP-MIN                PIC 9(02).
007500     05  WS-HP-SEG                PIC 9(02).
007600*
007700*     IMPORTE EN DIVISA ORIGEN, LLEVADO A 10 DECIMALES PARA
007800*     LAS CONVERSIONES JPN/CNY -> USD (VER REGLA DE REDONDEO).
007900*     DEJA DE IR EMPAQUETADO EN OT-1148 - VER HISTORIAL.
008000 77  WS-IMPORTE-ALTA              PIC S9(13)V9(10).
008100*     IMPORTE EQUIVALENTE EN USD, MISMA PRECISION INTERMEDIA.
008200 77  WS-IMPORTE-USD               PIC S9(13)V9(10).
008300*     IMPORTE FINAL EN DIVISA DESTINO, ANTES DE REDONDEAR A LA
008400*     ESCALA PROPIA DE ESA DIVISA.
008500 77  WS-IMPORTE-DESTINO-ALTA      PIC S9(13)V9(10).
008600*     RESULTADO YA REDONDEADO A 0 DECIMALES (YENES).
008700 77  WS-IMPORTE-REDONDO-0         PIC S9(13).
008800*     IMPORTE EN CENTIMOS YA REDONDEADO A LA ESCALA DE SALIDA,
008900*     DE DONDE SE DESCUELGAN LK-IMPORTE-SALIDA-ENT Y -DEC.
009000 77  WS-CENT-SALIDA               PIC S9(15).
009100*
009200 77  WS-ESCALA-TRABAJO            PIC 9(01) COMP.
009300 77  WS-MONEDA-TRABAJO            PIC X(03).
009400*
009500 LINKAGE SECTION.
009600*     'C' = CONVERTIR IMPORTE.  'S' = SOLO OBTENER ESCALA
009700*     (LK-MONEDA-ORIGEN SE USA COMO LA DIVISA A CONSULTAR).
009800 01  LK-FUNCION                   PIC X(01).
009900     88  LK-FUNCION-CONVERTIR     VALUE 'C'.
010000     88  LK-FUNCION-ESCALA        VALUE 'S'.
010100 01  LK-MONEDA-ORIGEN             PIC X(03).
010200 01  LK-MONEDA-DESTINO            PIC X(03).
010300 01  LK-IMPORTE-ENTRADA-ENT       PIC S9(13).
010400 01  LK-IMPORTE-ENTRADA-DEC       PIC 9(02).
010500 01  LK-IMPORTE-SALIDA-ENT        PIC S9(13).
010600 01  LK-IMPORTE-SALIDA-DEC        PIC 9(02).
010700 01  LK-ESCALA-SALIDA             PIC 9(01) COMP.
010800 01  LK-MONEDA-VALIDA             PIC X(01).
010900     88  LK-MONEDA-ES-VALIDA      VALUE 'S'.
011000     88  LK-MONEDA-NO-VALIDA      VALUE 'N'.
011100*
011200 PROCEDURE DIVISION USING LK-FUNCION
011300                           LK-MONEDA-ORIGEN
011400                           LK-MONEDA-DESTINO
011500                           LK-IMPORTE-ENTRADA-ENT
011600                           LK-IMPORTE-ENTRADA-DEC
011700                           LK-IMPORTE-SALIDA-ENT
011800                           LK-IMPORTE-SALIDA-DEC
011900                           LK-ESCALA-SALIDA
012000                           LK-MONEDA-VALIDA.
012100*
012200 1000-EJECUTAR-FUNCION.
012300     MOVE 'S' TO LK-MONEDA-VALIDA.
012400     MOVE ZERO TO LK-IMPORTE-SALIDA-ENT.
012500     MOVE ZERO TO LK-IMPORTE-SALIDA-DEC.
012600     MOVE ZERO TO LK-ESCALA-SALIDA.
012700     COMPUTE WS-IMPORTE-ALTA =
012800         LK-IMPORTE-ENTRADA-ENT + (LK-IMPORTE-ENTRADA-DEC / 100).
012900*
013000     IF LK-FUNCION-ESCALA
013100         MOVE LK-MONEDA-ORIGEN TO WS-MONEDA-TRABAJO
013200         PERFORM 1400-OBTENER-ESCALA-MONEDA
013300         IF LK-MONEDA-ES-VALIDA
013400             MOVE WS-ESCALA-TRABAJO TO LK-ESCALA-SALIDA
013500         END-IF
013600         GO TO 1000-EXIT.
013700*
013800     IF NOT LK-FUNCION-CONVERTIR
013900         MOVE 'N' TO LK-MONEDA-VALIDA
014000         GO TO 1000-EXIT.
014100*
014200     MOVE LK-MONEDA-ORIGEN TO WS-MONEDA-TRABAJO.
014300     PERFORM 1400-OBTENER-ESCALA-MONEDA.
014400     IF LK-MONEDA-NO-VALIDA
014500         GO TO 1000-EXIT.
014600*
014700     MOVE LK-MONEDA-DESTINO TO WS-MONEDA-TRABAJO.
014800     PERFORM 1400-OBTENER-ESCALA-MONEDA.
014900     IF LK-MONEDA-NO-VALIDA
015000         GO TO 1000-EXIT.
015100*
015200     IF LK-MONEDA-ORIGEN = LK-MONEDA-DESTINO
015300*         REGLA 8: MISMA MONEDA - SIN CONSULTA DE TIPO DE
015400*         CAMBIO, SOLO SE REDONDEA EL PRINCIPAL.
015500         MOVE WS-IMPORTE-ALTA TO WS-IMPORTE-DESTINO-ALTA
015600     ELSE
015700         PERFORM 1100-CONVERTIR-A-USD
015800         PERFORM 1200-CONVERTIR-DESDE-USD
015900     END-IF.
016000*
016100     PERFORM 1300-REDONDEAR-A-ESCALA.
016200 1000-EXIT.
016300     GOBACK.
016400*
016500*////////////////////////////////////////////////////////////*
016600*  1100-CONVERTIR-A-USD                                       *
016700*  ORIGEN -> USD.  JPN Y CNY SE CALCULAN A 10 DECIMALES        *
016800*  (SOLO PRECISION INTERMEDIA - EL REDONDEO FINAL A LA ESCALA  *
016900*  DE LA DIVISA DESTINO SE HACE EN 1300).                      *
017000*////////////////////////////////////////////////////////////*
017100 1100-CONVERTIR-A-USD.
017200     EVALUATE LK-MONEDA-ORIGEN
017300         WHEN 'USD'
017400             MOVE WS-IMPORTE-ALTA TO WS-IMPORTE-USD
017500         WHEN 'AUD'
017600             COMPUTE WS-IMPORTE-USD ROUNDED =
017700                 WS-IMPORTE-ALTA * WS-TC-AUD-USD
017800         WHEN 'JPN'
017900             COMPUTE WS-IMPORTE-USD ROUNDED =
018000                 WS-IMPORTE-ALTA / WS-TC-USD-JPN
018100         WHEN 'CNY'
018200             COMPUTE WS-IMPORTE-USD ROUNDED =
018300                 WS-IMPORTE-ALTA / WS-TC-USD-CNY
018400     END-EVALUATE.
018500*
018600*////////////////////////////////////////////////////////////*
018700*  1200-CONVERTIR-DESDE-USD                                   *
018800*  USD -> DESTINO.  RESULTADO A ALTA PRECISION, PENDIENTE DE   *
018900*  REDONDEAR A LA ESCALA PROPIA DE LA DIVISA DESTINO.          *
019000*////////////////////////////////////////////////////////////*
019100 1200-CONVERTIR-DESDE-USD.
019200     EVALUATE LK-MONEDA-DESTINO
019300         WHEN 'USD'
019400             MOVE WS-IMPORTE-USD TO WS-IMPORTE-DESTINO-ALTA
019500         WHEN 'AUD'
019600             COMPUTE WS-IMPORTE-DESTINO-ALTA =
019700                 WS-IMPORTE-USD * WS-TC-USD-AUD
019800         WHEN 'JPN'
019900             COMPUTE WS-IMPORTE-DESTINO-ALTA =
020000                 WS-IMPORTE-USD * WS-TC-USD-JPN
020100         WHEN 'CNY'
020200             COMPUTE WS-IMPORTE-DESTINO-ALTA =
020300                 WS-IMPORTE-USD * WS-TC-USD-CNY
020400     END-EVALUATE.
020500*
020600*////////////////////////////////////////////////////////////*
020700*  1300-REDONDEAR-A-ESCALA                                    *
020800*  REDONDEO HALF-UP A LA ESCALA DE LA DIVISA DESTINO (0 PARA   *
020900*  YENES, 2 EN LOS DEMAS CASOS - VER 1400).                    *
021000*////////////////////////////////////////////////////////////*
021100 1300-REDONDEAR-A-ESCALA.
021200     IF LK-ESCALA-SALIDA = 0
021300         COMPUTE WS-IMPORTE-REDONDO-0 ROUNDED =
021400             WS-IMPORTE-DESTINO-ALTA
021500         MOVE WS-IMPORTE-REDONDO-0 TO LK-IMPORTE-SALIDA-ENT
021600         MOVE ZERO TO LK-IMPORTE-SALIDA-DEC
021700     ELSE
021800         COMPUTE WS-CENT-SALIDA ROUNDED =
021900             WS-IMPORTE-DESTINO-ALTA * 100
022000         DIVIDE WS-CENT-SALIDA BY 100
022100             GIVING LK-IMPORTE-SALIDA-ENT
022200             REMAINDER LK-IMPORTE-SALIDA-DEC
022300     END-IF.
022400*
022500*////////////////////////////////////////////////////////////*
022600*  1400-OBTENER-ESCALA-MONEDA                                 *
022700*  TABLA DE ESCALA DECIMAL POR DIVISA.                         *
022800*  0 = JPN.  2 = USD/AUD/CNY.  CUALQUIER OTRA DIVISA SE        *
022900*  RECHAZA (REGLA 9).                                          *
023000*////////////////////////////////////////////////////////////*
023100 1400-OBTENER-ESCALA-MONEDA.
023200     MOVE 'S' TO LK-MONEDA-VALIDA.
023300     EVALUATE WS-MONEDA-TRABAJO
023400         WHEN 'JPN'
023500             MOVE 0 TO WS-ESCALA-TRABAJO
023600         WHEN 'USD'
023700         WHEN 'AUD'
023800         WHEN 'CNY'
023900             MOVE 2 TO WS-ESCALA-TRABAJO
024000         WHEN OTHER
024100             MOVE 'N' TO LK-MONEDA-VALIDA
024200             PERFORM 1500-TRAZAR-MONEDA-INVALIDA
024300     END-EVALUATE.
024400*
024500*////////////////////////////////////////////////////////////*
024600*  1500-TRAZAR-MONEDA-INVALIDA                                 *
024700*  TRAZA A CONSOLA PARA EL OPERADOR - LA PETICION SE RECHAZA   *
024800*  DE TODOS MODOS POR XFR2 CON EL MENSAJE DE NEGOCIO.          *
024900*////////////////////////////////////////////////////////////*
025000 1500-TRAZAR-MONEDA-INVALIDA.
025100     ACCEPT WS-FECHA-SISTEMA FROM DATE.
025200     ACCEPT WS-HORA-PROCESO FROM TIME.
025300     IF WS-FS-ANO < 50
025400         COMPUTE WS-FP-ANO = 2000 + WS-FS-ANO
025500     ELSE
025600         COMPUTE WS-FP-ANO = 1900 + WS-FS-ANO
025700     END-IF.
025800     MOVE WS-FS-MES TO WS-FP-MES.
025900     MOVE WS-FS-DIA TO WS-FP-DIA.
026000     DISPLAY 'XFR3 - DIVISA NO VALIDA: ' WS-MONEDA-TRABAJO
026100         ' FECHA ' WS-FP-ANO '/' WS-FP-MES '/' WS-FP-DIA
026200         ' HORA ' WS-HP-HOR ':' WS-HP-MIN ':' WS-HP-SEG.
