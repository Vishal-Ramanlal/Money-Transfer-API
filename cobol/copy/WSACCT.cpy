000100*////////////////////////////////////////////////////////////*
000200*  WSACCT   -  MAESTRO DE CUENTAS  (ACCOUNT-RECORD)          *
000300*  UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS             *
000400*////////////////////////////////////////////////////////////*
000500*  UNA ENTRADA POR CUENTA DE CLIENTE.  CLAVE PRIMARIA ES     *
000600*  CTA-NUM.  EL FICHERO FISICO ES RELATIVO (VER XFR1) Y ESTA *
000700*  COPIA SE USA TANTO EN LA FD DEL MAESTRO COMO EN LA TABLA  *
000800*  EN MEMORIA WSTABL.                                        *
000900*                                                             *
001000*  HISTORIAL:                                                *
001100*  1989-03  J.ARANDA   VERSION ORIGINAL (PESETAS).           *
001200*  1999-06  M.SANZ     CTA-MONEDA PASA DE 2 A 3 POSICIONES   *
001300*                      (ALTA DE DIVISAS USD/JPN/AUD/CNY PARA *
001400*                      LA MESA DE CAMBIO INTERNACIONAL).     *
001500*  1999-07  M.SANZ     CTA-SALDO DEJA DE IR EMPAQUETADO      *
001600*                      (COMP-3) Y PASA A CTA-SALDO-ENT /     *
001700*                      CTA-SALDO-DEC, IGUAL QUE EL RESTO DE  *
001800*                      IMPORTES DE LA CASA (EL COMPILADOR    *
001900*                      DE LA PARTICION DE EXPLOTACION NO     *
002000*                      SOPORTA DECIMAL EMPAQUETADO).         *
002100*////////////////////////////////////////////////////////////*
002200 01  CTA-REGISTRO-CUENTA.
002300*     NUMERO DE CUENTA: SUCURSAL (3) + SECUENCIA (6)
002400     05  CTA-NUM                     PIC 9(09).
002500     05  CTA-NUM-R REDEFINES CTA-NUM.
002600         10  CTA-SUCURSAL            PIC 9(03).
002700         10  CTA-SECUENCIA           PIC 9(06).
002800     05  CTA-NOMBRE                  PIC X(30).
002900*     SALDO EN LA MONEDA PROPIA DE LA CUENTA (CTA-MONEDA),
003000*     EN DOS CAMPOS SEPARADOS - ENTERO CON SIGNO Y DECIMAL -
003100*     IGUAL QUE MOV-SALDOPOS-ENT/DEC DE LA ANTIGUA BANCA POR
003200*     CAJERO.  LAS CUENTAS EN YENES GUARDAN CERO DECIMALES
003300*     SIGNIFICATIVOS PERO CTA-SALDO-DEC SE CONSERVA A CEROS.
003400     05  CTA-SALDO-ENT               PIC S9(13).
003500     05  CTA-SALDO-DEC               PIC 9(02).
003600     05  CTA-MONEDA                  PIC X(03).
003700         88  CTA-MONEDA-VALIDA       VALUES 'USD' 'JPN'
003800                                             'AUD' 'CNY'.
003900         88  CTA-MONEDA-YEN          VALUE  'JPN'.
004000*     CONTADOR DE ACTUALIZACIONES - SE INCREMENTA EN CADA
004100*     REGRABACION CORRECTA (NO ES UN CERROJO, SOLO CONTADOR).
004200     05  CTA-VERSION                 PIC 9(09).
004300     05  FILLER                      PIC X(01) VALUE SPACES.
