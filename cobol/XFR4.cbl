000100*////////////////////////////////////////////////////////////*
000200*  XFR4  -  BUSQUEDA DE CUENTA POR NUMERO EN TABLA          *
000300*////////////////////////////////////////////////////////////*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     XFR4.
000600 AUTHOR.         M. SANZ.
000700 INSTALLATION.   UNIZARBANK - DEPTO. PROCESO DE DATOS.
000800 DATE-WRITTEN.   15/03/89.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENCIAL - USO INTERNO UNIZARBANK.
001100*////////////////////////////////////////////////////////////*
001200*  HISTORIAL DE MODIFICACIONES                                *
001300*  --------------------------                                 *
001400*  15/03/89  J.ARANDA   OT-0344  VERSION ORIGINAL.  LOCALIZA-  *
001500*                      CION DE TARJETA POR RECORRIDO           *
001600*                      SECUENCIAL DE F-MOVIMIENTOS, EMBEBIDA   *
001700*                      EN LA PANTALLA DE CONSULTA DEL CAJERO.  *
001800*  12/06/99  M.SANZ    OT-1123  SEGREGADA COMO PROGRAMA         *
001900*                      INDEPENDIENTE.  SUSTITUYE AL RECORRIDO  *
002000*                      DE F-MOVIMIENTOS POR UNA BUSQUEDA EN LA *
002100*                      TABLA DE CUENTAS CARGADA POR XFR1.      *
002200*  18/12/99  P.GIL     OT-1206  AJUSTE MILENIO (Y2K): LA TRAZA *
002300*                      DE "CUENTA NO ENCONTRADA" PASA A 4      *
002400*                      POSICIONES DE ANO, CALCULADAS POR       *
002500*                      VENTANA DE SIGLO SOBRE LA FECHA DE      *
002600*                      SISTEMA (ANO < 50 = SIGLO XXI).         *
002700*  05/02/01  R.VILA    OT-1301  LA BUSQUEDA SE DETIENE EN EL   *
002800*                      PRIMER ACIERTO (ANTES RECORRIA TODA LA  *
002900*                      TABLA SIEMPRE, DERROCHANDO CPU EN       *
003000*                      LOTES GRANDES).                         *
003100*////////////////////////////////////////////////////////////*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS DIGITO-VALIDO IS "0" THRU "9".
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  WS-FECHA-SISTEMA             PIC 9(06).
004100 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
004200     05  WS-FS-ANO                PIC 9(02).
004300     05  WS-FS-MES                PIC 9(02).
004400     05  WS-FS-DIA                PIC 9(02).
004500*
004600 01  WS-FECHA-BUSQUEDA            PIC 9(08).
004700 01  WS-FECHA-BUSQUEDA-R REDEFINES WS-FECHA-BUSQUEDA.
004800     05  WS-FB-ANO                PIC 9(04).
004900     05  WS-FB-MES                PIC 9(02).
005000     05  WS-FB-DIA                PIC 9(02).
005100*
005200 77  WS-TOTAL-TRABAJO             PIC 9(04) COMP.
005300*
005400 LINKAGE SECTION.
005500 COPY WSTABL.
005600 01  LK-CTA-TOTAL                 PIC 9(04) COMP.
005700 01  LK-CTA-BUSCAR                PIC 9(09).
005800 01  LK-CTA-BUSCAR-R REDEFINES LK-CTA-BUSCAR.
005900     05  LK-CB-SUCURSAL           PIC 9(03).
006000     05  LK-CB-SECUENCIA          PIC 9(06).
006100 01  LK-CTA-INDICE                PIC 9(04) COMP.
006200 01  LK-CTA-ENCONTRADA            PIC X(01).
006300     88  LK-CTA-SI-ENCONTRADA     VALUE 'S'.
006400     88  LK-CTA-NO-ENCONTRADA     VALUE 'N'.
006500*
006600 PROCEDURE DIVISION USING CTA-TABLA-CUENTAS
006700                           LK-CTA-TOTAL
006800                           LK-CTA-BUSCAR
006900                           LK-CTA-INDICE
007000                           LK-CTA-ENCONTRADA.
007100*
007200 1000-BUSCAR-CUENTA.
007300     MOVE 'N' TO LK-CTA-ENCONTRADA.
007400     MOVE ZERO TO LK-CTA-INDICE.
007500     MOVE LK-CTA-TOTAL TO WS-TOTAL-TRABAJO.
007600*
007700     IF WS-TOTAL-TRABAJO = ZERO
007800         GO TO 1000-EXIT.
007900*
008000     PERFORM 1100-EXAMINAR-ENTRADA
008100         VARYING IX-CTA FROM 1 BY 1
008200         UNTIL IX-CTA > WS-TOTAL-TRABAJO
008300            OR LK-CTA-SI-ENCONTRADA.
008400*
008500     IF LK-CTA-NO-ENCONTRADA
008600         PERFORM 1200-TRAZAR-NO-ENCONTRADA.
008700 1000-EXIT.
008800     GOBACK.
008900*
009000*////////////////////////////////////////////////////////////*
009100*  1100-EXAMINAR-ENTRADA                                      *
009200*  COMPARA LA CLAVE DE LA ENTRADA IX-CTA CONTRA LK-CTA-BUSCAR. *
009300*  RECORRIDO LINEAL - EL MAESTRO NO SE CARGA ORDENADO POR      *
009400*  CLAVE (SE CARGA EN ORDEN DE REGISTRO RELATIVO, VER XFR1).   *
009500*////////////////////////////////////////////////////////////*
009600 1100-EXAMINAR-ENTRADA.
009700     IF CTA-NUM (IX-CTA) = LK-CTA-BUSCAR
009800         MOVE IX-CTA TO LK-CTA-INDICE
009900         MOVE 'S' TO LK-CTA-ENCONTRADA
010000     END-IF.
010100*
010200*////////////////////////////////////////////////////////////*
010300*  1200-TRAZAR-NO-ENCONTRADA                                  *
010400*  TRAZA A CONSOLA PARA EL OPERADOR DEL LOTE - LA PETICION SE  *
010500*  RECHAZA IGUALMENTE POR XFR2 CON EL MENSAJE DE NEGOCIO       *
010600*  ("ACCOUNT NOT FOUND WITH ID: ..."); ESTO ES SOLO TRAZA      *
010700*  TECNICA PARA DIAGNOSTICO.                                   *
010800*////////////////////////////////////////////////////////////*
010900 1200-TRAZAR-NO-ENCONTRADA.
011000     ACCEPT WS-FECHA-SISTEMA FROM DATE.
011100     IF WS-FS-ANO < 50
011200         COMPUTE WS-FB-ANO = 2000 + WS-FS-ANO
011300     ELSE
011400         COMPUTE WS-FB-ANO = 1900 + WS-FS-ANO
011500     END-IF.
011600     MOVE WS-FS-MES TO WS-FB-MES.
011700     MOVE WS-FS-DIA TO WS-FB-DIA.
011800     DISPLAY 'XFR4 - CUENTA NO ENCONTRADA - SUC '
011900         LK-CB-SUCURSAL ' SEC ' LK-CB-SECUENCIA
012000         ' FECHA ' WS-FB-ANO '/' WS-FB-MES '/' WS-FB-DIA.
