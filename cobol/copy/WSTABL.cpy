000100*////////////////////////////////////////////////////////////*
000200*  WSTABL  -  TABLA EN MEMORIA DEL MAESTRO DE CUENTAS        *
000300*  UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS             *
000400*////////////////////////////////////////////////////////////*
000500*  XFR1 CARGA AQUI TODO EL MAESTRO DE CUENTAS AL ARRANQUE    *
000600*  DEL LOTE (VER 0100-CARGAR-CUENTAS).  XFR2 Y XFR4 RECIBEN  *
000700*  ESTA TABLA POR REFERENCIA Y LA CONSULTAN/ACTUALIZAN EN    *
000800*  MEMORIA; XFR1 ES QUIEN REGRABA EL FICHERO FISICO POR      *
000900*  CLAVE RELATIVA (CTA-REL-NUM) UNA VEZ APLICADOS LOS        *
001000*  APUNTES.  NO EXISTE CERROJO ALGUNO - EL LOTE PROCESA LAS  *
001100*  PETICIONES DE FORMA ESTRICTAMENTE SECUENCIAL.             *
001200*                                                             *
001300*  HISTORIAL:                                                *
001400*  1999-06  M.SANZ     ALTA INICIAL - MAXIMO 5000 CUENTAS.   *
001500*  1999-07  M.SANZ     CTA-SALDO PASA A CTA-SALDO-ENT/DEC,   *
001600*                      EN LINEA CON EL CAMBIO EN WSACCT.     *
001700*////////////////////////////////////////////////////////////*
001800 01  CTA-TABLA-CUENTAS.
001900     05  CTA-TABLA-ENTRADA OCCURS 5000 TIMES
002000                           INDEXED BY IX-CTA.
002100*         NUMERO DE REGISTRO RELATIVO EN EL MAESTRO FISICO,
002200*         CAPTURADO AL LEER (VER 0100-CARGAR-CUENTAS EN XFR1).
002300         10  CTA-REL-NUM             PIC 9(09) COMP.
002400         10  CTA-NUM                 PIC 9(09).
002500         10  CTA-NUM-R REDEFINES CTA-NUM.
002600             15  CTA-SUCURSAL        PIC 9(03).
002700             15  CTA-SECUENCIA       PIC 9(06).
002800         10  CTA-NOMBRE              PIC X(30).
002900         10  CTA-SALDO-ENT           PIC S9(13).
003000         10  CTA-SALDO-DEC           PIC 9(02).
003100         10  CTA-MONEDA              PIC X(03).
003200             88  CTA-MONEDA-VALIDA   VALUES 'USD' 'JPN'
003300                                             'AUD' 'CNY'.
003400         10  CTA-VERSION             PIC 9(09).
003500         10  FILLER                  PIC X(01) VALUE SPACES.
