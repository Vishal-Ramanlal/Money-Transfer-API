000100*////////////////////////////////////////////////////////////*
000200*  XFR1  -  LOTE DE TRANSFERENCIAS DE LA MESA DE CAMBIO       *
000300*  INTERNACIONAL.  SUSTITUYE A LA ANTIGUA BANCA POR CAJERO    *
000400*  (BANK1 Y SIGUIENTES) PARA LAS PETICIONES DE TRANSFERENCIA  *
000500*  QUE LLEGAN YA VALIDADAS DESDE EL CANAL DE ORIGEN.          *
000600*////////////////////////////////////////////////////////////*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     XFR1.
000900 AUTHOR.         M. SANZ.
001000 INSTALLATION.   UNIZARBANK - DEPTO. PROCESO DE DATOS.
001100 DATE-WRITTEN.   15/03/89.
001200 DATE-COMPILED.
001300 SECURITY.       CONFIDENCIAL - USO INTERNO UNIZARBANK.
001400*////////////////////////////////////////////////////////////*
001500*  HISTORIAL DE MODIFICACIONES                                *
001600*  --------------------------                                 *
001700*  15/03/89  J.ARANDA   OT-0344  VERSION ORIGINAL.  MODULO     *
001800*                      PRINCIPAL DEL CAJERO (MENU DE TARJETA, *
001900*                      CONSULTA DE SALDO, TRANSFERENCIA EN    *
002000*                      PESETAS) - VER BANK1/BANK2/BANK6.      *
002100*  12/06/99  M.SANZ    OT-1123  REESCRITO COMO LOTE BATCH DE   *
002200*                      LA MESA DE CAMBIO INTERNACIONAL.  YA NO *
002300*                      HAY PANTALLA NI TARJETA - LAS PETICIO- *
002400*                      NES LLEGAN EN F-PETICIONES YA VALIDADAS*
002500*                      POR EL CANAL DE ORIGEN.  EL MAESTRO DE  *
002600*                      CUENTAS SE CARGA COMPLETO EN MEMORIA AL *
002700*                      ARRANQUE (VER 0100-CARGAR-CUENTAS).     *
002800*  18/12/99  P.GIL     OT-1206  AJUSTE MILENIO (Y2K): FECHA DE *
002900*                      CABECERA DEL LISTADO DE CIERRE PASA A   *
003000*                      4 POSICIONES DE ANO.                    *
003100*  05/02/01  R.VILA    OT-1301  XFR2 DEVUELVE AHORA LOS INDI-  *
003200*                      CES DE TABLA DE AMBAS CUENTAS; SE      *
003300*                      ELIMINA LA SEGUNDA BUSQUEDA QUE ANTES   *
003400*                      HACIA ESTE PROGRAMA PARA LOCALIZAR LOS  *
003500*                      REGISTROS A REGRABAR.                   *
003600*  22/07/05  R.VILA    OT-1477  TOPE DE TABLA AMPLIADO A 5000  *
003700*                      CUENTAS (ANTES 2000) PARA ABSORBER EL   *
003800*                      CRECIMIENTO DE LA CARTERA INTERNACIONAL.*
003900*////////////////////////////////////////////////////////////*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DIGITO-VALIDO IS "0" THRU "9".
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT F-CTAS ASSIGN TO DISK
004900     ORGANIZATION IS RELATIVE
005000     ACCESS MODE IS DYNAMIC
005100     RELATIVE KEY IS WS-CTA-CLAVE-REL
005200     FILE STATUS IS WS-CTA-STATUS.
005300*
005400     SELECT F-PETICIONES ASSIGN TO DISK
005500     ORGANIZATION IS SEQUENTIAL
005600     ACCESS MODE IS SEQUENTIAL
005700     FILE STATUS IS WS-PET-STATUS.
005800*
005900     SELECT F-RESULTADOS ASSIGN TO DISK
006000     ORGANIZATION IS SEQUENTIAL
006100     ACCESS MODE IS SEQUENTIAL
006200     FILE STATUS IS WS-RES-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  F-CTAS
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID IS "mcuentas.ubd".
006900 COPY WSACCT.
007000*
007100 FD  F-PETICIONES
007200     LABEL RECORD STANDARD
007300     VALUE OF FILE-ID IS "peticion.ubd".
007400 COPY WSXFER.
007500*
007600 FD  F-RESULTADOS
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "resulttr.ubd".
007900 COPY WSRSLT.
008000*
008100 WORKING-STORAGE SECTION.
008200 COPY WSTABL.
008300*
008400 77  WS-CTA-CLAVE-REL             PIC 9(09) COMP.
008500 77  WS-CTA-STATUS                PIC X(02).
008600     88  WS-CTA-STATUS-OK         VALUE '00'.
008700     88  WS-CTA-FIN-FICHERO       VALUE '10'.
008800 77  WS-PET-STATUS                PIC X(02).
008900     88  WS-PET-STATUS-OK         VALUE '00'.
009000     88  WS-PET-FIN-FICHERO       VALUE '10'.
009100 77  WS-RES-STATUS                PIC X(02).
009200     88  WS-RES-STATUS-OK         VALUE '00'.
009300*
009400 77  WS-TOTAL-CUENTAS             PIC 9(04) COMP.
009500 77  WS-IDX-ORD                   PIC 9(04) COMP.
009600 77  WS-IDX-DST                   PIC 9(04) COMP.
009700 77  WS-IDX-REGRABAR              PIC 9(04) COMP.
009800*
009900 77  WS-CONTADOR-PROCESADAS       PIC 9(06) COMP.
010000 77  WS-CONTADOR-ACEPTADAS        PIC 9(06) COMP.
010100 77  WS-CONTADOR-RECHAZADAS       PIC 9(06) COMP.
010200*
010300 01  WS-FECHA-SISTEMA             PIC 9(06).
010400 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
010500     05  WS-FS-ANO                PIC 9(02).
010600     05  WS-FS-MES                PIC 9(02).
010700     05  WS-FS-DIA                PIC 9(02).
010800 01  WS-FECHA-CIERRE              PIC 9(08).
010900 01  WS-FECHA-CIERRE-R REDEFINES WS-FECHA-CIERRE.
011000     05  WS-FC-ANO                PIC 9(04).
011100     05  WS-FC-MES                PIC 9(02).
011200     05  WS-FC-DIA                PIC 9(02).
011300*
011400 PROCEDURE DIVISION.
011500*
011600 0000-CONTROL.
011700     PERFORM 0100-CARGAR-CUENTAS THRU 0100-EXIT.
011800     PERFORM 0200-ABRIR-FICHEROS-TRF.
011900     PERFORM 0300-PROCESAR-PETICIONES THRU 0300-EXIT
012000         UNTIL WS-PET-FIN-FICHERO.
012100     PERFORM 0900-CERRAR-FICHEROS.
012200     PERFORM 0950-EMITIR-CIERRE.
012300     STOP RUN.
012400*
012500*////////////////////////////////////////////////////////////*
012600*  0100-CARGAR-CUENTAS                                        *
012700*  LEE EL MAESTRO COMPLETO POR ORDEN DE REGISTRO RELATIVO Y    *
012800*  LO DEJA EN CTA-TABLA-CUENTAS.  SE GUARDA EL NUMERO DE       *
012900*  REGISTRO RELATIVO DE CADA ENTRADA (CTA-REL-NUM) PARA PODER  *
013000*  REGRABARLA MAS TARDE SIN VOLVER A BUSCARLA POR CLAVE.       *
013100*////////////////////////////////////////////////////////////*
013200 0100-CARGAR-CUENTAS.
013300*     ABIERTO EN E/S: EL MISMO FICHERO SE LEE COMPLETO AQUI Y
013400*     SE REGRABA MAS TARDE, SIN CERRARLO ENTRE MEDIAS (VER
013500*     0500-REGRABAR-CUENTA).
013600     OPEN I-O F-CTAS.
013700     MOVE ZERO TO WS-TOTAL-CUENTAS.
013800     PERFORM 0110-LEER-CUENTA.
013900 0100-BUCLE.
014000     IF WS-CTA-FIN-FICHERO
014100         GO TO 0100-FIN.
014200     ADD 1 TO WS-TOTAL-CUENTAS.
014300     SET IX-CTA TO WS-TOTAL-CUENTAS.
014400     MOVE WS-CTA-CLAVE-REL TO CTA-REL-NUM (IX-CTA).
014500     MOVE CORRESPONDING CTA-REGISTRO-CUENTA
014600         TO CTA-TABLA-ENTRADA (IX-CTA).
014700     PERFORM 0110-LEER-CUENTA.
014800     GO TO 0100-BUCLE.
014900 0100-FIN.
015000     CONTINUE.
015100 0100-EXIT.
015200     EXIT.
015300*
015400 0110-LEER-CUENTA.
015500     READ F-CTAS NEXT RECORD
015600         AT END
015700             SET WS-CTA-FIN-FICHERO TO TRUE
015800     END-READ.
015900*
016000*////////////////////////////////////////////////////////////*
016100*  0200-ABRIR-FICHEROS-TRF                                    *
016200*////////////////////////////////////////////////////////////*
016300 0200-ABRIR-FICHEROS-TRF.
016400     OPEN INPUT F-PETICIONES.
016500     OPEN OUTPUT F-RESULTADOS.
016600     MOVE ZERO TO WS-CONTADOR-PROCESADAS.
016700     MOVE ZERO TO WS-CONTADOR-ACEPTADAS.
016800     MOVE ZERO TO WS-CONTADOR-RECHAZADAS.
016900     PERFORM 0400-LEER-PETICION.
017000*
017100*////////////////////////////////////////////////////////////*
017200*  0300-PROCESAR-PETICIONES                                   *
017300*  UNA PETICION POR ITERACION.  NO HAY CONTROL BREAK NI TOTAL  *
017400*  DE FICHERO - CADA TRANSFERENCIA SE TRATA COMO UNA UNIDAD    *
017500*  DE TRABAJO INDEPENDIENTE (VER XFR2).                        *
017600*////////////////////////////////////////////////////////////*
017700 0300-PROCESAR-PETICIONES.
017800     ADD 1 TO WS-CONTADOR-PROCESADAS.
017900     CALL 'XFR2' USING CTA-TABLA-CUENTAS
018000                       WS-TOTAL-CUENTAS
018100                       XFR-REGISTRO-PETICION
018200                       XFR-REGISTRO-RESULTADO
018300                       WS-IDX-ORD
018400                       WS-IDX-DST.
018500*
018600     WRITE XFR-REGISTRO-RESULTADO.
018700*
018800     IF RSLT-EXITO
018900         ADD 1 TO WS-CONTADOR-ACEPTADAS
019000         MOVE WS-IDX-ORD TO WS-IDX-REGRABAR
019100         PERFORM 0500-REGRABAR-CUENTA
019200         MOVE WS-IDX-DST TO WS-IDX-REGRABAR
019300         PERFORM 0500-REGRABAR-CUENTA
019400     ELSE
019500         ADD 1 TO WS-CONTADOR-RECHAZADAS
019600     END-IF.
019700*
019800     PERFORM 0400-LEER-PETICION.
019900 0300-EXIT.
020000     EXIT.
020100*
020200 0400-LEER-PETICION.
020300     READ F-PETICIONES
020400         AT END
020500             SET WS-PET-FIN-FICHERO TO TRUE
020600     END-READ.
020700*
020800*////////////////////////////////////////////////////////////*
020900*  0500-REGRABAR-CUENTA                                       *
021000*  REGRABA POR CLAVE RELATIVA LA ENTRADA WS-IDX-REGRABAR DE LA *
021100*  TABLA, YA ACTUALIZADA POR XFR2.  ES EL UNICO PARRAFO QUE    *
021200*  TOCA EL FICHERO FISICO DE CUENTAS TRAS LA CARGA INICIAL.    *
021300*////////////////////////////////////////////////////////////*
021400 0500-REGRABAR-CUENTA.
021500     SET IX-CTA TO WS-IDX-REGRABAR.
021600     MOVE CTA-REL-NUM (IX-CTA) TO WS-CTA-CLAVE-REL.
021700     MOVE CORRESPONDING CTA-TABLA-ENTRADA (IX-CTA)
021800         TO CTA-REGISTRO-CUENTA.
021900     REWRITE CTA-REGISTRO-CUENTA
022000         INVALID KEY
022100             DISPLAY 'XFR1 - ERROR AL REGRABAR CUENTA REL '
022200                 WS-CTA-CLAVE-REL ' ESTADO ' WS-CTA-STATUS
022300     END-REWRITE.
022400*
022500*////////////////////////////////////////////////////////////*
022600*  0900-CERRAR-FICHEROS                                       *
022700*////////////////////////////////////////////////////////////*
022800 0900-CERRAR-FICHEROS.
022900     CLOSE F-CTAS.
023000     CLOSE F-PETICIONES.
023100     CLOSE F-RESULTADOS.
023200*
023300*////////////////////////////////////////////////////////////*
023400*  0950-EMITIR-CIERRE                                         *
023500*  TOTALES DE CONTROL DEL LOTE A CONSOLA - NO HAY LISTADO      *
023600*  IMPRESO PARA ESTE PROCESO - SOLO CONSOLA DE OPERACION.      *
023700*////////////////////////////////////////////////////////////*
023800 0950-EMITIR-CIERRE.
023900     ACCEPT WS-FECHA-SISTEMA FROM DATE.
024000     IF WS-FS-ANO < 50
024100         COMPUTE WS-FC-ANO = 2000 + WS-FS-ANO
024200     ELSE
024300         COMPUTE WS-FC-ANO = 1900 + WS-FS-ANO
024400     END-IF.
024500     MOVE WS-FS-MES TO WS-FC-MES.
024600     MOVE WS-FS-DIA TO WS-FC-DIA.
024700     DISPLAY 'XFR1 - CIERRE DEL LOTE - ' WS-FC-ANO '/'
024800         WS-FC-MES '/' WS-FC-DIA.
024900     DISPLAY 'XFR1 - PETICIONES PROCESADAS  : '
025000         WS-CONTADOR-PROCESADAS.
025100     DISPLAY 'XFR1 - TRANSFERENCIAS ACEPTADAS: '
025200         WS-CONTADOR-ACEPTADAS.
025300     DISPLAY 'XFR1 - TRANSFERENCIAS RECHAZADAS: '
025400         WS-CONTADOR-RECHAZADAS.
